000100******************************************************************
000200*    COPY CPTRANSA                                                *
000300*    ============================================================ *
000400*    LAYOUT DEL LIBRO DE TRANSACCIONES (TRANSACTION-FILE)         *
000500*    LARGO REGISTRO = 95 BYTES                                    *
000600*    CLAVE: TRN-ID (POSICION RELATIVA 1-32)                       *
000700*    ORGANIZACION RELATIVA; LA CLAVE DE ACCESO ALEATORIO          *
000800*    (WS-TRN-REL-KEY) SE DECODIFICA DE LA PROPIA TRN-ID, VER      *
000900*    PGMGETID (POSICIONES 17-22 DEL ID = SECUENCIA DE CORRIDA).   *
001000*                                                                 *
001100*    NO TIENE EQUIVALENTE DIRECTO EN LAS TABLAS DB2 DEL PROYECTO  *
001200*    ANTERIOR (TBCURCLI/TBCURCTA); LAYOUT NUEVO PARA EL LIBRO DE  *
001300*    TRANSACCIONES.                                               *
001400*    2025-11-04  RAM  TK-20917  ALTA DEL COPY PARA PROYECTO NUEVO.*
001500*    2025-11-07  RAM  TK-20919  SE AGREGA TRN-FECHA-HORA-R PARA   *
001600*                               LA VENTANA DE ANULACION DE 1 ANO.*
001700******************************************************************
001800 01  TRN-REGISTRO.
001900*        POSICION RELATIVA (1:32) IDENTIFICADOR UNICO DE LA
002000*        TRANSACCION, GENERADO POR PGMGETID
002100     03  TRN-ID                  PIC X(32)       VALUE SPACES.
002200*        POSICION RELATIVA (33:6) TIPO DE TRANSACCION
002300     03  TRN-TIPO                PIC X(06)       VALUE SPACES.
002400         88  TRN-TIPO-USO                        VALUE 'USE   '.
002500         88  TRN-TIPO-ANULA                       VALUE 'CANCEL'.
002600*        POSICION RELATIVA (39:1) RESULTADO DE LA TRANSACCION
002700*        S = EXITOSA (SUCCESS)  ; F = FALLIDA (FAILURE)
002800     03  TRN-RESULT              PIC X(01)       VALUE SPACES.
002900         88  TRN-RESULT-OK                       VALUE 'S'.
003000         88  TRN-RESULT-ERROR                    VALUE 'F'.
003100*        POSICION RELATIVA (40:10) NUMERO DE CUENTA AFECTADA
003200     03  TRN-CTA-NUMERO          PIC X(10)       VALUE ZEROS.
003300*        POSICION RELATIVA (50:12) IMPORTE SOLICITADO, ENTERO
003400     03  TRN-IMPORTE             PIC S9(12) COMP-3.
003500*        POSICION RELATIVA (?:12) SALDO DE LA CUENTA LUEGO DE
003600*        APLICAR ESTA TRANSACCION (O EL SALDO SIN MODIFICAR,
003700*        CUANDO LA TRANSACCION FUE RECHAZADA ANTES DE VALIDAR)
003800     03  TRN-SALDO-POST          PIC S9(12) COMP-3.
003900*        POSICION RELATIVA (?:26) FECHA Y HORA DE REGISTRACION
004000     03  TRN-FECHA-HORA          PIC X(26)       VALUE SPACES.
004100     03  TRN-FECHA-HORA-R REDEFINES TRN-FECHA-HORA.
004200         05  TRN-FH-ANIO         PIC 9(04).
004300         05  TRN-FH-MES          PIC 9(02).
004400         05  TRN-FH-DIA          PIC 9(02).
004500         05  TRN-FH-HORA         PIC 9(02).
004600         05  TRN-FH-MIN          PIC 9(02).
004700         05  TRN-FH-SEG          PIC 9(02).
004800         05  FILLER              PIC X(12).
004900*        RELLENO PARA USO FUTURO
005000     03  FILLER                  PIC X(06)       VALUE SPACES.
