000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCONTR.
000300 AUTHOR.        R ANIBAL MEDINA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCA DE CUENTAS.
000500 DATE-WRITTEN.  07/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*                                                                *
001000*    PGMCONTR - CONSULTA DE UNA TRANSACCION POR IDENTIFICADOR    *
001100*    =========================================================  *
001200*    SUBPROGRAMA INVOCADO POR PGMCTLTR CUANDO SOL-OPERACION =    *
001300*    'QUERY'.  UBICA EL REGISTRO DEL LIBRO DE TRANSACCIONES      *
001400*    QUE CORRESPONDE AL IDENTIFICADOR RECIBIDO Y LO DEVUELVE EN  *
001500*    LOS CAMPOS DE ECO DE LA SOLICITUD.  NO MODIFICA NINGUN      *
001600*    ARCHIVO; ES DE SOLO LECTURA.                                 *
001700*                                                                *
001800*    HISTORIAL DE CAMBIOS                                       *
001900*    --------------------                                       *
002000*    07/11/1991  RAM  TK-20917  ALTA DEL PROGRAMA.               *
002100*    14/11/1998  LBUS TK-24410  AJUSTE Y2K: SIN CAMBIOS DIRECTOS *
002200*                               EN ESTE PROGRAMA (SOLO LECTURA,  *
002300*                               NO ARMA FECHAS).                 *
002400*    21/08/2001  CPAZ  TK-25710  SE AGREGA DISPLAY DE CONTROL     *
002500*                               AL INICIO Y AL FINAL.             *
002600*    09/05/2006  RAM  TK-27190  SE DOCUMENTA LA DECODIFICACION    *
002700*                               DE LA CLAVE RELATIVA A PARTIR DEL*
002800*                               IDENTIFICADOR RECIBIDO.           *
002900*                                                                *
003000******************************************************************
003100
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT TRANSACC ASSIGN DDTRANSA
004300     ORGANIZATION IS RELATIVE
004400     ACCESS MODE IS RANDOM
004500     RELATIVE KEY IS WS-TRN-REL-KEY
004600     FILE STATUS IS FS-TRANSACC.
004700
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  TRANSACC
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500     COPY CPTRANSA.
005600
005700 WORKING-STORAGE SECTION.
005800*=======================*
005900
006000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006100
006200*---- ARCHIVOS ---------------------------------------------------
006300 77  FS-TRANSACC              PIC XX       VALUE SPACES.
006400 77  WS-TRN-REL-KEY           PIC 9(06) COMP VALUE ZEROS.
006410
006420*---- ECO DE LA CUENTA DE LA TRN CONSULTADA, PARA EL DISPLAY -----
006430 01  WS-CTA-NUMERO-ECO            PIC X(10)  VALUE SPACES.
006440 01  WS-CTA-NUMERO-ECO-R REDEFINES WS-CTA-NUMERO-ECO
006450                                  PIC 9(10).
006500
006600*---- IDENTIFICADOR RECIBIDO A DECODIFICAR -----------------------
006700 01  WS-ID-A-DECODIFICAR                   PIC X(32) VALUE SPACES.
006800 01  WS-ID-A-DECODIFICAR-R REDEFINES WS-ID-A-DECODIFICAR.
006900     03  FILLER               PIC X(16).
007000     03  WS-IDD-SEQ           PIC 9(06).
007100     03  FILLER               PIC X(10).
007200
007300*---- REGISTRO AUXILIAR DEVUELTO AL LLAMADOR ---------------------
007400 01  WS-TRN-ENCONTRADA.
007500     03  WS-TRNE-ID           PIC X(32)     VALUE SPACES.
007600     03  WS-TRNE-TIPO         PIC X(06)     VALUE SPACES.
007700     03  WS-TRNE-RESULT       PIC X(01)     VALUE SPACES.
007800     03  WS-TRNE-CTA-NUMERO   PIC X(10)     VALUE SPACES.
007900     03  WS-TRNE-IMPORTE      PIC S9(12)    VALUE ZEROS.
008000     03  WS-TRNE-SALDO-POST   PIC S9(12)    VALUE ZEROS.
008100     03  WS-TRNE-FECHA-HORA   PIC X(26)     VALUE SPACES.
008200     03  WS-TRNE-FH-R REDEFINES WS-TRNE-FECHA-HORA.
008300         05  WS-TRNE-FH-ANIO  PIC 9(04).
008400         05  FILLER           PIC X(22).
008500
008600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008700
008800*----------------------------------------------------------------
008900 LINKAGE SECTION.
009000*================*
009100     COPY CPSOLTRN.
009200
009300******************************************************************
009400 PROCEDURE DIVISION USING SOL-REGISTRO.
009500
009600 MAIN-PROGRAM-I.
009700
009800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
009900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
010000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
010100
010200 MAIN-PROGRAM-F. GOBACK.
010300
010400
010500*---- CUERPO INICIO ABRE EL LIBRO DE TRANSACCIONES ---------------
010600 1000-INICIO-I.
010700
010800     DISPLAY 'PGMCONTR - INICIO - TRN CONSULTADA = '
010900                                        SOL-TRANSACCION-ID.
011000
011100     MOVE SPACES TO SOL-RESULT-CODE.
011200     MOVE SPACES TO SOL-ECO-TIPO SOL-ECO-RESULT
011300                     SOL-ECO-FECHA-HORA.
011400
011500     OPEN INPUT TRANSACC.
011600
011700 1000-INICIO-F. EXIT.
011800
011900
012000*---- CUERPO PRINCIPAL UBICA LA TRANSACCION Y ARMA EL ECO --------
012100 2000-PROCESO-I.
012200
012300     MOVE SOL-TRANSACCION-ID TO WS-ID-A-DECODIFICAR.
012400     MOVE WS-IDD-SEQ         TO WS-TRN-REL-KEY.
012500
012600     READ TRANSACC INTO WS-TRN-ENCONTRADA.
012700
012800     IF FS-TRANSACC IS NOT EQUAL '00'
012900     OR WS-TRNE-ID IS NOT EQUAL TO SOL-TRANSACCION-ID
013000        MOVE 'TRANSACTION_NOT_FOUND' TO SOL-RESULT-CODE
013100     ELSE
013200        MOVE 'OK'                  TO SOL-RESULT-CODE
013300        MOVE WS-TRNE-CTA-NUMERO    TO SOL-CUENTA-NUMERO
013310        MOVE WS-TRNE-CTA-NUMERO    TO WS-CTA-NUMERO-ECO
013320        DISPLAY 'PGMCONTR - CUENTA DE LA TRN = '
013330                                   WS-CTA-NUMERO-ECO-R
013340                ' - ANIO DE LA TRN = ' WS-TRNE-FH-ANIO
013400        MOVE WS-TRNE-IMPORTE       TO SOL-IMPORTE
013500        MOVE WS-TRNE-SALDO-POST    TO SOL-SALDO-POST
013600        MOVE WS-TRNE-TIPO          TO SOL-ECO-TIPO
013700        MOVE WS-TRNE-RESULT        TO SOL-ECO-RESULT
013800        MOVE WS-TRNE-FECHA-HORA    TO SOL-ECO-FECHA-HORA
013900     END-IF.
014000
014100 2000-PROCESO-F. EXIT.
014200
014300
014400*---- CUERPO FINAL CIERRA EL LIBRO DE TRANSACCIONES --------------
014500 9999-FINAL-I.
014600
014700     CLOSE TRANSACC.
014800
014900     DISPLAY 'PGMCONTR - FINAL - RESULT = ' SOL-RESULT-CODE.
015000
015100 9999-FINAL-F. EXIT.
