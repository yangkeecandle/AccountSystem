000100******************************************************************
000200*    COPY CPUSUARI                                                *
000300*    ============================================================ *
000400*    LAYOUT MAESTRO DE USUARIOS (USER-FILE)                       *
000500*    LARGO REGISTRO = 40 BYTES                                    *
000600*    CLAVE: USR-ID (POSICION RELATIVA 1-9)                        *
000700*                                                                 *
000800*    ADAPTADO DE LA TABLA DB2 TBCURCLI (VER DCLGEN ORIGINAL EN    *
000900*    PGM_16) A UN LAYOUT DE ARCHIVO PLANO PARA LA VERSION         *
001000*    --WITHOUT-DB DEL MOTOR DE CORRIDA.                          *
001100*    2025-11-04  RAM  TK-20917  ALTA DEL COPY PARA PROYECTO NUEVO.*
001200******************************************************************
001300 01  USR-REGISTRO.
001400*        POSICION RELATIVA (1:9)  IDENTIFICADOR UNICO DE USUARIO
001500     03  USR-ID                  PIC S9(09)      VALUE ZEROS.
001600*        POSICION RELATIVA (10:20) NOMBRE A MOSTRAR DEL USUARIO
001700     03  USR-NOMBRE              PIC X(20)       VALUE SPACES.
001800*        POSICION RELATIVA (30:11) PARA USO FUTURO
001900     03  FILLER                  PIC X(11)       VALUE SPACES.
