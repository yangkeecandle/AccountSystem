000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCTLTR.
000300 AUTHOR.        R ANIBAL MEDINA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCA DE CUENTAS.
000500 DATE-WRITTEN.  04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*                                                                *
001000*    PGMCTLTR - CONTROL BATCH DE TRANSACCIONES DE CUENTAS        *
001100*    =========================================================  *
001200*    PROGRAMA PRINCIPAL DE LA CORRIDA NOCTURNA/A-DEMANDA DE      *
001300*    POSTEO DE SALDOS.  LEE EL ARCHIVO DE SOLICITUDES            *
001400*    (SOLICITU), UNA POR REGISTRO, Y POR CADA UNA INVOCA POR     *
001500*    CALL DINAMICO AL SUBPROGRAMA QUE CORRESPONDE SEGUN EL       *
001600*    CODIGO DE OPERACION (SOL-OPERACION):                       *
001700*        USE     -> PGMUSACT (USO/DEBITO DE SALDO)               *
001800*        CANCEL  -> PGMCANCT (ANULACION/REVERSA DE UN USE)       *
001900*        CREATE  -> PGMALTCT (ALTA DE CUENTA)                    *
002000*        DELETE  -> PGMBAJCT (BAJA DE CUENTA)                    *
002100*        QUERY   -> PGMCONTR (CONSULTA DE TRANSACCION)           *
002200*    NO GENERA LISTADO IMPRESO; AL FINAL DE LA CORRIDA MUESTRA   *
002300*    POR CONSOLA LA CANTIDAD DE SOLICITUDES PROCESADAS POR       *
002400*    OPERACION Y POR RESULTADO (OK / RECHAZADA).                 *
002500*                                                                *
002600*    HISTORIAL DE CAMBIOS                                       *
002700*    --------------------                                       *
002800*    04/11/1991  RAM  TK-20917  ALTA DEL PROGRAMA.               *
002900*    22/01/1992  RAM  TK-21010  SE AGREGA EL DESPACHO DE LA      *
003000*                               OPERACION QUERY (NO ESTABA EN EL*
003100*                               ALCANCE ORIGINAL DEL PROYECTO).  *
003200*    11/06/1993  LBUS TK-22010  SE AGREGA CONTADOR DE RECHAZADAS *
003300*                               POR OPERACION PARA EL LOG DE LA  *
003400*                               CORRIDA (PEDIDO DE OPERACIONES). *
003500*    14/11/1998  LBUS TK-24410  AJUSTE Y2K: SIN IMPACTO DIRECTO  *
003600*                               EN ESTE PROGRAMA (NO MANEJA      *
003700*                               FECHAS); SE REVISA POR PEDIDO    *
003800*                               GENERAL DEL PROYECTO Y2K.        *
003900*    21/08/2001  CPAZ  TK-25710  SE AGREGA DISPLAY DE INICIO Y   *
004000*                               FIN DE CORRIDA PARA EL LOG.      *
004100*    09/05/2006  RAM  TK-27190  SE DOCUMENTA EL FORMATO DEL      *
004200*                               ARCHIVO DE SOLICITUDES EN LA     *
004300*                               COPY CPSOLTRN (PEDIDO DE SOPORTE *
004400*                               DEL EQUIPO DE CUENTAS).          *
004410*    14/03/2007  CPAZ  TK-27615  SE AGREGA CRUCE DE CONTROL AL   *
004420*                               FINAL DE LA CORRIDA, QUE SUMA    *
004430*                               LOS CONTADORES POR OPERACION Y   *
004440*                               LOS COMPARA CONTRA EL TOTAL DE   *
004450*                               SOLICITUDES OK (SE DETECTO EN    *
004460*                               PASE A PRODUCCION UN CASO DONDE  *
004470*                               EL CONTADOR DE UNA OPERACION NO  *
004480*                               CERRABA CONTRA EL TOTAL).        *
004500*                                                                *
004600******************************************************************
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT SOLICITU ASSIGN DDSOLICI
005900     FILE STATUS IS FS-SOLICITU.
006000
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  SOLICITU
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-SOLICITUD           PIC X(136).
006900
007000 WORKING-STORAGE SECTION.
007100*=======================*
007200
007300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007400
007500*---- ARCHIVOS ---------------------------------------------------
007600 77  FS-SOLICITU              PIC XX       VALUE SPACES.
007610
007620*---- FECHA Y HORA DE INICIO DE LA CORRIDA, PARA EL LOG ---------
007630 77  WS-FECHA-SISTEMA         PIC 9(08)     VALUE ZEROS.
007640 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
007650     03  WS-FS-ANIO           PIC 9(04).
007660     03  WS-FS-MES            PIC 9(02).
007670     03  WS-FS-DIA            PIC 9(02).
007680 77  WS-HORA-SISTEMA          PIC 9(08)     VALUE ZEROS.
007690 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
007700     03  WS-HS-HORA           PIC 9(02).
007710     03  WS-HS-MIN            PIC 9(02).
007720     03  WS-HS-SEG            PIC 9(02).
007730     03  WS-HS-CENT           PIC 9(02).
007800 77  WS-STATUS-FIN            PIC X.
007900     88  WS-FIN-LECTURA                    VALUE 'Y'.
008000     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
008100
008200*---- CONTADORES DE LA CORRIDA -----------------------------------
008300 77  WS-LEIDAS-CANT           PIC 9(07) COMP VALUE ZEROS.
008400 77  WS-OK-CANT               PIC 9(07) COMP VALUE ZEROS.
008500 77  WS-RECHAZADAS-CANT       PIC 9(07) COMP VALUE ZEROS.
008600
008700 01  WS-CONTADORES-POR-OPER.
008800     03  WS-USE-CANT          PIC 9(07) COMP VALUE ZEROS.
008900     03  WS-CANCEL-CANT       PIC 9(07) COMP VALUE ZEROS.
009000     03  WS-CREATE-CANT       PIC 9(07) COMP VALUE ZEROS.
009100     03  WS-DELETE-CANT       PIC 9(07) COMP VALUE ZEROS.
009200     03  WS-QUERY-CANT        PIC 9(07) COMP VALUE ZEROS.
009300*---- VISTA EN TABLA DE LOS MISMOS CONTADORES, PARA EL CRUCE DE ---
009310*    CONTROL DE FIN DE CORRIDA (TK-25710) -----------------------
009320 01  WS-CONTADORES-R REDEFINES WS-CONTADORES-POR-OPER.
009400     03  WS-OPER-CANT OCCURS 5 TIMES PIC 9(07) COMP.
009410 77  WS-IX-OPER               PIC 9(02) COMP VALUE ZEROS.
009420 77  WS-SUMA-CONTROL          PIC 9(07) COMP VALUE ZEROS.
009500
009600*---- IMPRESION DE CONTADORES ------------------------------------
009700 77  WS-LEIDAS-EDIT            PIC ZZZ.ZZ9  VALUE ZEROS.
009800 77  WS-OK-EDIT                PIC ZZZ.ZZ9  VALUE ZEROS.
009900 77  WS-RECHAZADAS-EDIT        PIC ZZZ.ZZ9  VALUE ZEROS.
010000
010100*///////////////////////////////////////////////////////////////
010200     COPY CPSOLTRN.
010300*///////////////////////////////////////////////////////////////
010400
010500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010600
010700******************************************************************
010800 PROCEDURE DIVISION.
010900
011000 MAIN-PROGRAM-I.
011100
011200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
011300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
011400                            UNTIL WS-FIN-LECTURA.
011500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011600
011700 MAIN-PROGRAM-F. GOBACK.
011800
011900
012000*---- CUERPO INICIO ABRE EL ARCHIVO DE SOLICITUDES ---------------
012100 1000-INICIO-I.
012200
012210     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
012220     ACCEPT WS-HORA-SISTEMA  FROM TIME.
012230
012300     DISPLAY 'PGMCTLTR - INICIO DE LA CORRIDA BATCH - '
012305                           WS-FS-DIA '/' WS-FS-MES '/' WS-FS-ANIO
012310                           ' ' WS-HS-HORA ':' WS-HS-MIN
012315                           ':' WS-HS-SEG '.' WS-HS-CENT.
012400
012500     SET WS-NO-FIN-LECTURA TO TRUE.
012600
012700     OPEN INPUT SOLICITU.
012800     IF FS-SOLICITU IS NOT EQUAL '00'
012900        DISPLAY '* ERROR EN OPEN SOLICITU = ' FS-SOLICITU
013000        MOVE 9999 TO RETURN-CODE
013100        SET  WS-FIN-LECTURA TO TRUE
013200     END-IF.
013300
013400 1000-INICIO-F. EXIT.
013500
013600
013700*---- CUERPO PRINCIPAL LEE UNA SOLICITUD Y LA DESPACHA -----------
013800 2000-PROCESO-I.
013900
014000     PERFORM 2100-LEER-I THRU 2100-LEER-F.
014100
014200     IF NOT WS-FIN-LECTURA
014300        PERFORM 2200-DESPACHAR-I THRU 2200-DESPACHAR-F
014400     END-IF.
014500
014600 2000-PROCESO-F. EXIT.
014700
014800
014900*--------------------------------------------------------------
015000 2100-LEER-I.
015100
015200     READ SOLICITU INTO SOL-REGISTRO.
015300
015400     EVALUATE FS-SOLICITU
015500        WHEN '00'
015600           ADD 1 TO WS-LEIDAS-CANT
015700        WHEN '10'
015800           SET WS-FIN-LECTURA TO TRUE
015900        WHEN OTHER
016000           DISPLAY '* ERROR EN LECTURA SOLICITU = ' FS-SOLICITU
016100           MOVE 9999 TO RETURN-CODE
016200           SET WS-FIN-LECTURA TO TRUE
016300     END-EVALUATE.
016400
016500 2100-LEER-F. EXIT.
016600
016700
016800*---- DESPACHA LA SOLICITUD AL SUBPROGRAMA QUE CORRESPONDE ------
016900 2200-DESPACHAR-I.
017000
017100     EVALUATE TRUE
017200        WHEN SOL-OP-USAR
017300           ADD 1 TO WS-USE-CANT
017400           CALL 'PGMUSACT' USING SOL-REGISTRO
017500        WHEN SOL-OP-ANULAR
017600           ADD 1 TO WS-CANCEL-CANT
017700           CALL 'PGMCANCT' USING SOL-REGISTRO
017800        WHEN SOL-OP-ALTA-CTA
017900           ADD 1 TO WS-CREATE-CANT
018000           CALL 'PGMALTCT' USING SOL-REGISTRO
018100        WHEN SOL-OP-BAJA-CTA
018200           ADD 1 TO WS-DELETE-CANT
018300           CALL 'PGMBAJCT' USING SOL-REGISTRO
018400        WHEN SOL-OP-CONSULTA
018500           ADD 1 TO WS-QUERY-CANT
018600           CALL 'PGMCONTR' USING SOL-REGISTRO
018700        WHEN OTHER
018800           DISPLAY '* OPERACION DESCONOCIDA = ' SOL-OPERACION
018900           MOVE 'OPERACION_DESCONOCIDA' TO SOL-RESULT-CODE
019000     END-EVALUATE.
019100
019200     IF SOL-RESULT-OK
019300        ADD 1 TO WS-OK-CANT
019400     ELSE
019500        ADD 1 TO WS-RECHAZADAS-CANT
019600     END-IF.
019700
019800 2200-DESPACHAR-F. EXIT.
019900
020000
020100*---- CUERPO FINAL MUESTRA LOS TOTALES DE LA CORRIDA -------------
020200 9999-FINAL-I.
020300
020400     MOVE WS-LEIDAS-CANT     TO WS-LEIDAS-EDIT.
020500     MOVE WS-OK-CANT         TO WS-OK-EDIT.
020600     MOVE WS-RECHAZADAS-CANT TO WS-RECHAZADAS-EDIT.
020700
020800     CLOSE SOLICITU.
020900     IF FS-SOLICITU IS NOT EQUAL '00'
021000        DISPLAY '* ERROR EN CLOSE SOLICITU = ' FS-SOLICITU
021100        MOVE 9999 TO RETURN-CODE
021200     END-IF.
021250
021260     PERFORM 9900-CRUZAR-CONTROL-I THRU 9900-CRUZAR-CONTROL-F.
021300
021400     DISPLAY '========================================='.
021500     DISPLAY 'TOTAL SOLICITUDES LEIDAS   : ' WS-LEIDAS-EDIT.
021600     DISPLAY 'TOTAL OK                   : ' WS-OK-EDIT.
021700     DISPLAY 'TOTAL RECHAZADAS           : ' WS-RECHAZADAS-EDIT.
021800     DISPLAY 'USE    : ' WS-USE-CANT    ' CANCEL : '
021900                          WS-CANCEL-CANT.
022000     DISPLAY 'CREATE : ' WS-CREATE-CANT ' DELETE : '
022100                          WS-DELETE-CANT.
022200     DISPLAY 'QUERY  : ' WS-QUERY-CANT.
022300     DISPLAY 'PGMCTLTR - FIN DE LA CORRIDA BATCH'.
022400
022500 9999-FINAL-F. EXIT.
022600
022700
022800*---- CRUCE DE CONTROL DE FIN DE CORRIDA (TK-25710) --------------
022900*    SUMA LOS CONTADORES POR OPERACION A TRAVES DE LA VISTA EN
023000*    TABLA Y LOS COMPARA CONTRA EL TOTAL DE SOLICITUDES ACEPTADAS;
023100*    SI NO COINCIDEN HAY UN ERROR DE DESPACHO EN 2200-DESPACHAR-I
023200*    QUE NO SUMO ALGUNA SOLICITUD AL CONTADOR QUE CORRESPONDE.
023300 9900-CRUZAR-CONTROL-I.
023400
023500     MOVE ZEROS TO WS-SUMA-CONTROL.
023600     PERFORM 9910-SUMAR-OPER-I THRU 9910-SUMAR-OPER-F
023700                               VARYING WS-IX-OPER FROM 1 BY 1
023800                               UNTIL WS-IX-OPER > 5.
023900
024000     IF WS-SUMA-CONTROL IS NOT EQUAL TO WS-OK-CANT
024100        DISPLAY '* AVISO - CRUCE DE CONTROL NO CIERRA - SUMA '
024200                'POR OPERACION = ' WS-SUMA-CONTROL
024300                ' TOTAL OK = ' WS-OK-CANT
024400     END-IF.
024500
024600 9900-CRUZAR-CONTROL-F. EXIT.
024700
024800
024900 9910-SUMAR-OPER-I.
025000
025100     ADD WS-OPER-CANT (WS-IX-OPER) TO WS-SUMA-CONTROL.
025200
025300 9910-SUMAR-OPER-F. EXIT.
