000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCANCT.
000300 AUTHOR.        R ANIBAL MEDINA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCA DE CUENTAS.
000500 DATE-WRITTEN.  06/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*                                                                *
001000*    PGMCANCT - ANULACION (REVERSA) DE UNA TRANSACCION DE USO     *
001100*    =========================================================  *
001200*    SUBPROGRAMA INVOCADO POR PGMCTLTR CUANDO SOL-OPERACION =    *
001300*    'CANCEL'.  UBICA LA TRANSACCION ORIGINAL POR SU CLAVE Y LA   *
001400*    CUENTA ASOCIADA, VALIDA QUE LA ANULACION CORRESPONDA         *
001500*    (MISMA CUENTA, MISMO IMPORTE, DENTRO DE LA VENTANA DE UN     *
001600*    ANIO) Y GRABA UN NUEVO REGISTRO DE TRANSACCION CANCEL.       *
001700*                                                                *
001800*    IMPORTANTE - ASI FUE PEDIDO Y ASI ESTA EN PRODUCCION DESDE   *
001900*    EL ALTA DEL PROGRAMA: LA ANULACION VUELVE A DESCONTAR EL     *
002000*    IMPORTE DEL SALDO (NO LO REPONE).  NO CAMBIAR ESTA LOGICA    *
002100*    SIN AUTORIZACION ESCRITA DEL AREA DE NEGOCIO DE CUENTAS.     *
002200*                                                                *
002300*    HISTORIAL DE CAMBIOS                                       *
002400*    --------------------                                       *
002500*    06/11/1991  RAM  TK-20917  ALTA DEL PROGRAMA.               *
002600*    18/05/1992  RAM  TK-21100  SE AGREGA LA VALIDACION DE        *
002700*                               VENTANA DE UN ANIO PARA ANULAR.  *
002800*    30/09/1993  LBUS TK-22300  SE VERIFICA QUE LA CUENTA DE LA   *
002900*                               TRANSACCION ORIGINAL COINCIDA    *
003000*                               CON LA CUENTA DE LA SOLICITUD.    *
003100*    14/11/1998  LBUS TK-24410  AJUSTE Y2K: LA COMPARACION DE LA *
003200*                               VENTANA DE UN ANIO SE REHACE CON *
003300*                               ANIO DE 4 DIGITOS (ANTES 2).      *
003400*    21/08/2001  CPAZ  TK-25710  SE AGREGA DISPLAY DE CONTROL     *
003500*                               AL INICIO Y AL FINAL.             *
003600*    09/05/2006  RAM  TK-27190  SE DOCUMENTA EL RESULT = S EN EL  *
003700*                               REGISTRO DE ANULACION FALLIDA    *
003800*                               (ASI LO PIDIO EL AREA DE NEGOCIO, *
003900*                               NO ES UN ERROR DE GRABACION).     *
004000*                                                                *
004100******************************************************************
004200
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT CUENTAS ASSIGN DDCUENTA
005400     ORGANIZATION IS RELATIVE
005500     ACCESS MODE IS RANDOM
005600     RELATIVE KEY IS WS-CTA-REL-KEY
005700     FILE STATUS IS FS-CUENTAS.
005800
005900     SELECT TRANSACC ASSIGN DDTRANSA
006000     ORGANIZATION IS RELATIVE
006100     ACCESS MODE IS RANDOM
006200     RELATIVE KEY IS WS-TRN-REL-KEY
006300     FILE STATUS IS FS-TRANSACC.
006400
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  CUENTAS
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200     COPY CPCUENTA.
007300
007400 FD  TRANSACC
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700     COPY CPTRANSA.
007800
007900 WORKING-STORAGE SECTION.
008000*=======================*
008100
008200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008300
008400*---- ARCHIVOS ---------------------------------------------------
008500 77  FS-CUENTAS               PIC XX       VALUE SPACES.
008600 77  FS-TRANSACC              PIC XX       VALUE SPACES.
008700
008800 77  WS-CTA-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
008900 77  WS-TRN-REL-KEY           PIC 9(06) COMP VALUE ZEROS.
009000
009100*---- TRANSACCION ORIGINAL LEIDA (SE SEPARA DE TRN-REGISTRO     -
009200*    PORQUE EL MISMO FD SE REUTILIZA PARA GRABAR LA DE ANULACION)
009300 01  WS-TRN-ORIGINAL.
009400     03  WS-TRNO-ID           PIC X(32)     VALUE SPACES.
009500     03  WS-TRNO-TIPO         PIC X(06)     VALUE SPACES.
009600     03  WS-TRNO-RESULT       PIC X(01)     VALUE SPACES.
009700     03  WS-TRNO-CTA-NUMERO   PIC X(10)     VALUE SPACES.
009800     03  WS-TRNO-IMPORTE      PIC S9(12)    VALUE ZEROS.
009900     03  WS-TRNO-SALDO-POST   PIC S9(12)    VALUE ZEROS.
010000     03  WS-TRNO-FECHA-HORA   PIC X(26)     VALUE SPACES.
010100     03  WS-TRNO-FH-R REDEFINES WS-TRNO-FECHA-HORA.
010200         05  WS-TRNO-FH-ANIO  PIC 9(04).
010300         05  WS-TRNO-FH-MES   PIC 9(02).
010400         05  WS-TRNO-FH-DIA   PIC 9(02).
010500         05  FILLER           PIC X(18).
010600
010700*---- IDENTIFICADOR DE LA TRANSACCION ORIGINAL A DECODIFICAR -----
010800 01  WS-ID-A-DECODIFICAR                   PIC X(32) VALUE SPACES.
010900 01  WS-ID-A-DECODIFICAR-R REDEFINES WS-ID-A-DECODIFICAR.
011000     03  FILLER               PIC X(16).
011100     03  WS-IDD-SEQ           PIC 9(06).
011200     03  FILLER               PIC X(10).
011300
011400*---- IDENTIFICADOR DE LA NUEVA TRANSACCION DE ANULACION --------
011500 01  WS-ID-GENERADO                        PIC X(32) VALUE SPACES.
011600 01  WS-ID-GENERADO-R REDEFINES WS-ID-GENERADO.
011700     03  FILLER               PIC X(16).
011800     03  WS-IDG-SEQ           PIC 9(06).
011900     03  FILLER               PIC X(10).
012000
012100*---- FECHA DE HOY Y LIMITE DE LA VENTANA DE UN ANIO -------------
012200 77  WS-FECHA-SISTEMA         PIC 9(08)     VALUE ZEROS.
012300 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
012400     03  WS-FS-ANIO           PIC 9(04).
012500     03  WS-FS-MES            PIC 9(02).
012600     03  WS-FS-DIA            PIC 9(02).
012700 77  WS-HORA-SISTEMA          PIC 9(08)     VALUE ZEROS.
012800 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
012900     03  WS-HS-HORA           PIC 9(02).
013000     03  WS-HS-MIN            PIC 9(02).
013100     03  WS-HS-SEG            PIC 9(02).
013200     03  FILLER               PIC 9(02).
013300 01  WS-FECHA-HORA-TRN.
013400     03  WS-FHT-ANIO          PIC 9(04)     VALUE ZEROS.
013500     03  WS-FHT-MES           PIC 9(02)     VALUE ZEROS.
013600     03  WS-FHT-DIA           PIC 9(02)     VALUE ZEROS.
013700     03  WS-FHT-HORA          PIC 9(02)     VALUE ZEROS.
013800     03  WS-FHT-MIN           PIC 9(02)     VALUE ZEROS.
013900     03  WS-FHT-SEG           PIC 9(02)     VALUE ZEROS.
014000     03  FILLER               PIC X(12)     VALUE SPACES.
014100 77  WS-LIMITE-ANIO           PIC 9(04)     VALUE ZEROS.
014200
014300*---- SALDO NUEVO DE LA CUENTA ------------------------------------
014400 77  WS-SALDO-NUEVO           PIC S9(12)    VALUE ZEROS.
014500
014600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014700
014800*----------------------------------------------------------------
014900 LINKAGE SECTION.
015000*================*
015100     COPY CPSOLTRN.
015200
015300******************************************************************
015400 PROCEDURE DIVISION USING SOL-REGISTRO.
015500
015600 MAIN-PROGRAM-I.
015700
015800     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
015900     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F.
016000     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
016100
016200 MAIN-PROGRAM-F. GOBACK.
016300
016400
016500*---- CUERPO INICIO ABRE LOS ARCHIVOS -----------------------------
016600 1000-INICIO-I.
016700
016800     DISPLAY 'PGMCANCT - INICIO - TRN A ANULAR = '
016900                                        SOL-TRANSACCION-ID.
017000
017100     MOVE SPACES TO SOL-RESULT-CODE.
017200
017300     OPEN I-O CUENTAS.
017400     OPEN I-O TRANSACC.
017500
017600 1000-INICIO-F. EXIT.
017700
017800
017900*---- CUERPO PRINCIPAL UBICA LA TRN ORIGINAL Y LA CUENTA ---------
018000 2000-PROCESO-I.
018100
018200     MOVE SOL-TRANSACCION-ID TO WS-ID-A-DECODIFICAR.
018300     MOVE WS-IDD-SEQ         TO WS-TRN-REL-KEY.
018400
018500     READ TRANSACC INTO WS-TRN-ORIGINAL.
018600
018700     IF FS-TRANSACC IS NOT EQUAL '00'
018800     OR WS-TRNO-ID IS NOT EQUAL TO SOL-TRANSACCION-ID
018900        MOVE 'TRANSACTION_NOT_FOUND' TO SOL-RESULT-CODE
019000     ELSE
019100        PERFORM 2100-LEER-CUENTA-I THRU 2100-LEER-CUENTA-F
019200     END-IF.
019300
019400 2000-PROCESO-F. EXIT.
019500
019600
019700 2100-LEER-CUENTA-I.
019800
019900     MOVE SOL-CUENTA-NUMERO TO CTA-NUMERO.
020000     COMPUTE WS-CTA-REL-KEY = CTA-NUMERO-N - 1000000000 + 1.
020100
020200     READ CUENTAS.
020300
020400     IF FS-CUENTAS IS EQUAL TO '00'
020500        PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
020600     ELSE
020700        MOVE 'ACCOUNT_NOT_FOUND' TO SOL-RESULT-CODE
020800     END-IF.
020900
021000 2100-LEER-CUENTA-F. EXIT.
021100
021200
021300*---- VALIDACIONES DE NEGOCIO DE LA ANULACION --------------------
021400 2200-VALIDAR-I.
021500
021600     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
021700     COMPUTE WS-LIMITE-ANIO = WS-FS-ANIO - 1.
021800
021900     IF WS-TRNO-CTA-NUMERO IS NOT EQUAL TO SOL-CUENTA-NUMERO
022000        MOVE 'TRANSACTION_ACCOUNT_UN_MATCH' TO SOL-RESULT-CODE
022100     ELSE
022200        IF WS-TRNO-IMPORTE IS NOT EQUAL TO SOL-IMPORTE
022300           MOVE 'CANCEL_MUST_FULLY' TO SOL-RESULT-CODE
022400        ELSE
022500*          VENTANA: LA TRN ORIGINAL NO PUEDE SER ANTERIOR A HACE
022600*          MAS DE UN ANIO (ANIO ESTRICTAMENTE MENOR AL LIMITE, O
022700*          MISMO ANIO LIMITE PERO FECHA ANTERIOR EN EL CALENDARIO)
022800           IF WS-TRNO-FH-ANIO IS LESS THAN WS-LIMITE-ANIO
022900              MOVE 'TOO_OLD_ORDER_TO_CANCEL' TO SOL-RESULT-CODE
023000           ELSE
023100              IF WS-TRNO-FH-ANIO IS EQUAL TO WS-LIMITE-ANIO AND
023200                 (WS-TRNO-FH-MES IS LESS THAN WS-FS-MES OR
023300                 (WS-TRNO-FH-MES IS EQUAL TO WS-FS-MES AND
023400                  WS-TRNO-FH-DIA IS LESS THAN WS-FS-DIA))
023500                 MOVE 'TOO_OLD_ORDER_TO_CANCEL' TO SOL-RESULT-CODE
023600              END-IF
023700           END-IF
023800        END-IF
023900     END-IF.
024000
024100     IF SOL-RESULT-CODE IS EQUAL TO SPACES
024200        PERFORM 2300-APLICAR-ANULACION-I
024300                                  THRU 2300-APLICAR-ANULACION-F
024400     ELSE
024500        PERFORM 3000-FALLIDA-I THRU 3000-FALLIDA-F
024600     END-IF.
024700
024800 2200-VALIDAR-F. EXIT.
024900
025000
025100*---- DESCUENTA NUEVAMENTE EL IMPORTE Y GRABA LA ANULACION -------
025200*    ASI ESTA DOCUMENTADO ARRIBA: VUELVE A RESTAR, NO REPONE.
025300 2300-APLICAR-ANULACION-I.
025400
025500     COMPUTE WS-SALDO-NUEVO = CTA-SALDO - SOL-IMPORTE.
025600     MOVE WS-SALDO-NUEVO TO CTA-SALDO.
025700
025800     REWRITE CTA-REGISTRO.
025900     IF FS-CUENTAS IS NOT EQUAL '00'
026000        DISPLAY '* ERROR EN REWRITE CUENTAS = ' FS-CUENTAS
026100     END-IF.
026200
026300     PERFORM 2900-GENERAR-ID-I THRU 2900-GENERAR-ID-F.
026400     PERFORM 2950-FECHA-HORA-I THRU 2950-FECHA-HORA-F.
026500
026600     MOVE WS-ID-GENERADO    TO TRN-ID.
026700     MOVE 'CANCEL'          TO TRN-TIPO.
026800     SET TRN-RESULT-OK      TO TRUE.
026900     MOVE SOL-CUENTA-NUMERO TO TRN-CTA-NUMERO.
027000     MOVE SOL-IMPORTE       TO TRN-IMPORTE.
027100     MOVE WS-SALDO-NUEVO    TO TRN-SALDO-POST.
027200     MOVE WS-FECHA-HORA-TRN TO TRN-FECHA-HORA.
027300
027400     WRITE TRN-REGISTRO.
027500     IF FS-TRANSACC IS NOT EQUAL '00'
027600        DISPLAY '* ERROR EN WRITE TRANSACC = ' FS-TRANSACC
027700     END-IF.
027800
027900     MOVE 'OK'              TO SOL-RESULT-CODE.
028000     MOVE WS-ID-GENERADO    TO SOL-TRANSACCION-ID.
028100     MOVE WS-SALDO-NUEVO    TO SOL-SALDO-POST.
028200
028300 2300-APLICAR-ANULACION-F. EXIT.
028400
028500
028600*---- GRABA LA ANULACION FALLIDA (RESULT = S, NO SE TOCA SALDO) --
028700*    SI, RESULT = S Y NO F: ASI LO PIDIO EL AREA DE NEGOCIO EN LA
028800*    ESPECIFICACION ORIGINAL DEL PROYECTO, VER TK-27190 ARRIBA.
028900 3000-FALLIDA-I.
029000
029100     PERFORM 2900-GENERAR-ID-I THRU 2900-GENERAR-ID-F.
029200     PERFORM 2950-FECHA-HORA-I THRU 2950-FECHA-HORA-F.
029300
029400     MOVE WS-ID-GENERADO    TO TRN-ID.
029500     MOVE 'CANCEL'          TO TRN-TIPO.
029600     SET TRN-RESULT-OK      TO TRUE.
029700     MOVE SOL-CUENTA-NUMERO TO TRN-CTA-NUMERO.
029800     MOVE SOL-IMPORTE       TO TRN-IMPORTE.
029900     MOVE CTA-SALDO         TO TRN-SALDO-POST.
030000     MOVE WS-FECHA-HORA-TRN TO TRN-FECHA-HORA.
030100
030200     WRITE TRN-REGISTRO.
030300     IF FS-TRANSACC IS NOT EQUAL '00'
030400        DISPLAY '* ERROR EN WRITE TRANSACC = ' FS-TRANSACC
030500     END-IF.
030600
030700     MOVE WS-ID-GENERADO    TO SOL-TRANSACCION-ID.
030800     MOVE CTA-SALDO         TO SOL-SALDO-POST.
030900
031000 3000-FALLIDA-F. EXIT.
031100
031200
031300*---- GENERA EL IDENTIFICADOR Y LA CLAVE RELATIVA DE GRABACION ---
031400 2900-GENERAR-ID-I.
031500
031600     CALL 'PGMGETID' USING WS-ID-GENERADO.
031700     MOVE WS-IDG-SEQ TO WS-TRN-REL-KEY.
031800
031900 2900-GENERAR-ID-F. EXIT.
032000
032100
032200*---- TOMA LA FECHA Y HORA DEL SISTEMA PARA EL SELLO DE LA TRN ---
032300 2950-FECHA-HORA-I.
032400
032500     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
032600     ACCEPT WS-HORA-SISTEMA  FROM TIME.
032700
032800     MOVE WS-FS-ANIO TO WS-FHT-ANIO.
032900     MOVE WS-FS-MES  TO WS-FHT-MES.
033000     MOVE WS-FS-DIA  TO WS-FHT-DIA.
033100     MOVE WS-HS-HORA TO WS-FHT-HORA.
033200     MOVE WS-HS-MIN  TO WS-FHT-MIN.
033300     MOVE WS-HS-SEG  TO WS-FHT-SEG.
033400
033500 2950-FECHA-HORA-F. EXIT.
033600
033700
033800*---- CUERPO FINAL CIERRA LOS ARCHIVOS ----------------------------
033900 9999-FINAL-I.
034000
034100     CLOSE CUENTAS.
034200     CLOSE TRANSACC.
034300
034400     DISPLAY 'PGMCANCT - FINAL - RESULT = ' SOL-RESULT-CODE.
034500
034600 9999-FINAL-F. EXIT.
