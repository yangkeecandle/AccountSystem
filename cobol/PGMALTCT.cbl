000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMALTCT.
000300 AUTHOR.        R ANIBAL MEDINA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCA DE CUENTAS.
000500 DATE-WRITTEN.  08/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*                                                                *
001000*    PGMALTCT - ALTA DE CUENTA PARA UN USUARIO                   *
001100*    =========================================================  *
001200*    SUBPROGRAMA INVOCADO POR PGMCTLTR CUANDO SOL-OPERACION =    *
001300*    'CREATE'.  RECORRE EL MAESTRO DE CUENTAS PARA CONTAR LAS     *
001400*    CUENTAS DEL USUARIO (TOPE DE 10) Y PARA UBICAR EL NUMERO DE *
001500*    CUENTA MAS ALTO DE TODO EL ARCHIVO; LA CUENTA NUEVA SE       *
001600*    NUMERA CONSECUTIVA A ESE MAXIMO (O 1000000000 SI EL ARCHIVO *
001700*    ESTA VACIO).                                                 *
001800*                                                                *
001900*    HISTORIAL DE CAMBIOS                                       *
002000*    --------------------                                       *
002100*    08/11/1991  RAM  TK-20917  ALTA DEL PROGRAMA.               *
002200*    03/03/1992  RAM  TK-21060  SE FIJA EL TOPE DE 10 CUENTAS    *
002300*                               POR USUARIO (PEDIDO DEL AREA DE  *
002400*                               RIESGO).                         *
002500*    14/11/1998  LBUS TK-24410  AJUSTE Y2K: SIN CAMBIOS DIRECTOS *
002600*                               EN ESTE PROGRAMA (NO MANEJA      *
002700*                               FECHAS).                         *
002800*    21/08/2001  CPAZ  TK-25710  SE AGREGA DISPLAY DE CONTROL     *
002900*                               AL INICIO Y AL FINAL.             *
003000*    09/05/2006  RAM  TK-27190  SE DOCUMENTA EL CALCULO DE LA     *
003100*                               CLAVE RELATIVA A PARTIR DEL       *
003200*                               NUMERO DE CUENTA (PEDIDO SOPORTE).*
003300*                                                                *
003400******************************************************************
003500
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT USUARIOS ASSIGN DDUSUARI
004700     ORGANIZATION IS SEQUENTIAL
004800     FILE STATUS IS FS-USUARIOS.
004900
005000     SELECT CUENTAS ASSIGN DDCUENTA
005100     ORGANIZATION IS RELATIVE
005200     ACCESS MODE IS DYNAMIC
005300     RELATIVE KEY IS WS-CTA-REL-KEY
005400     FILE STATUS IS FS-CUENTAS.
005500
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  USUARIOS
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300     COPY CPUSUARI.
006400
006500 FD  CUENTAS
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800     COPY CPCUENTA.
006900
007000 WORKING-STORAGE SECTION.
007100*=======================*
007200
007300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007400
007500*---- ARCHIVOS ---------------------------------------------------
007600 77  FS-USUARIOS              PIC XX       VALUE SPACES.
007700 77  FS-CUENTAS               PIC XX       VALUE SPACES.
007800 77  WS-CTA-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
007900
008000 77  WS-STATUS-FIN-USR        PIC X        VALUE 'N'.
008100     88  WS-FIN-USUARIOS                   VALUE 'Y'.
008200 77  WS-STATUS-FIN-CTA        PIC X        VALUE 'N'.
008300     88  WS-FIN-CUENTAS                    VALUE 'Y'.
008400
008500*---- TABLA DE USUARIOS (LECTURA SECUENCIAL, BUSQUEDA BINARIA) --
008600 01  WS-USR-TABLA.
008700     03  WS-USR-ELEMENTO OCCURS 500 TIMES
008800                         ASCENDING KEY IS WS-USR-ID-TB
008900                         INDEXED BY IX-USR.
009000         05  WS-USR-ID-TB      PIC S9(09).
009100         05  WS-USR-NOMBRE-TB  PIC X(20).
009200 77  WS-USR-CANT              PIC 9(05) COMP VALUE ZEROS.
009300 77  WS-USR-ENCONTRADO        PIC X        VALUE 'N'.
009400     88  WS-USR-SI-ENCONTRADO              VALUE 'S'.
009500
009600*---- RECORRIDO DEL MAESTRO DE CUENTAS ----------------------------
009700 77  WS-CUENTAS-USUARIO-CANT  PIC 9(05) COMP VALUE ZEROS.
009800 77  WS-MAX-CUENTA-N          PIC 9(10) COMP VALUE ZEROS.
009810 01  WS-MAX-CUENTA-X.
009820     03  WS-MAX-CUENTA-EDIT   PIC 9(10).
009825*---- DESGLOSE PREFIJO/SECUENCIAL PARA EL DISPLAY DE CONTROL -----
009830 01  WS-MAX-CUENTA-R REDEFINES WS-MAX-CUENTA-X.
009835     03  WS-MAXC-PREFIJO      PIC 9(02).
009840     03  WS-MAXC-SECUENCIAL   PIC 9(08).
009900 77  WS-HUBO-CUENTAS          PIC X        VALUE 'N'.
010000     88  WS-SI-HUBO-CUENTAS                VALUE 'S'.
010100
010200*---- NUMERO DE CUENTA NUEVO A ASIGNAR ---------------------------
010300 77  WS-CUENTA-NUEVA-N        PIC 9(10) COMP VALUE ZEROS.
010400 01  WS-CUENTA-NUEVA-X.
010500     03  WS-CUENTA-NUEVA-EDIT PIC 9(10)     VALUE ZEROS.
010550*---- MISMO DESGLOSE PARA EL DISPLAY DE LA CUENTA RECIEN ALTA ----
010600 01  WS-CUENTA-NUEVA-R REDEFINES WS-CUENTA-NUEVA-X.
010650     03  WS-CTANV-PREFIJO     PIC 9(02).
010680     03  WS-CTANV-SECUENCIAL  PIC 9(08).
010710
010720*---- FECHA DEL SISTEMA, PARA EL DISPLAY DE CONTROL DE LA ALTA ---
010730 77  WS-FECHA-SISTEMA         PIC 9(08)     VALUE ZEROS.
010740 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
010750     03  WS-FS-ANIO           PIC 9(04).
010760     03  WS-FS-MES            PIC 9(02).
010770     03  WS-FS-DIA            PIC 9(02).
010800
010900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011000
011100*----------------------------------------------------------------
011200 LINKAGE SECTION.
011300*================*
011400     COPY CPSOLTRN.
011500
011600******************************************************************
011700 PROCEDURE DIVISION USING SOL-REGISTRO.
011800
011900 MAIN-PROGRAM-I.
012000
012100     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
012200     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F.
012300     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
012400
012500 MAIN-PROGRAM-F. GOBACK.
012600
012700
012800*---- CUERPO INICIO CARGA TABLA DE USUARIOS Y ABRE CUENTAS -------
012900 1000-INICIO-I.
013000
013100     DISPLAY 'PGMALTCT - INICIO - USUARIO = ' SOL-USUARIO-ID.
013200
013300     MOVE SPACES TO SOL-RESULT-CODE.
013310     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
013320     DISPLAY 'PGMALTCT - FECHA DE ALTA = ' WS-FS-DIA '/'
013330                                   WS-FS-MES '/' WS-FS-ANIO.
013400
013500     OPEN INPUT USUARIOS.
013600     PERFORM 1100-CARGAR-USR-I THRU 1100-CARGAR-USR-F
013700                               UNTIL WS-FIN-USUARIOS.
013800     CLOSE USUARIOS.
013900
014000     OPEN I-O CUENTAS.
014100
014200 1000-INICIO-F. EXIT.
014300
014400
014500 1100-CARGAR-USR-I.
014600
014700     READ USUARIOS.
014800     EVALUATE FS-USUARIOS
014900        WHEN '00'
015000           ADD 1 TO WS-USR-CANT
015100           SET IX-USR TO WS-USR-CANT
015200           MOVE USR-ID     TO WS-USR-ID-TB (IX-USR)
015300           MOVE USR-NOMBRE TO WS-USR-NOMBRE-TB (IX-USR)
015400        WHEN '10'
015500           SET WS-FIN-USUARIOS TO TRUE
015600        WHEN OTHER
015700           DISPLAY '* ERROR EN LECTURA USUARIOS = ' FS-USUARIOS
015800           SET WS-FIN-USUARIOS TO TRUE
015900     END-EVALUATE.
016000
016100 1100-CARGAR-USR-F. EXIT.
016200
016300
016400*---- CUERPO PRINCIPAL: VALIDA USUARIO Y DA DE ALTA LA CUENTA ----
016500 2000-PROCESO-I.
016600
016700     SEARCH ALL WS-USR-ELEMENTO
016800        AT END
016900           MOVE 'USER_NOT_FOUND' TO SOL-RESULT-CODE
017000        WHEN WS-USR-ID-TB (IX-USR) IS EQUAL TO SOL-USUARIO-ID
017100           SET WS-USR-SI-ENCONTRADO TO TRUE
017200     END-SEARCH.
017300
017400     IF WS-USR-SI-ENCONTRADO
017500        PERFORM 2100-RECORRER-CUENTAS-I
017600                                   THRU 2100-RECORRER-CUENTAS-F
017700     END-IF.
017800
017900 2000-PROCESO-F. EXIT.
018000
018100
018200*---- RECORRE EL MAESTRO DE CUENTAS COMPLETO UNA SOLA VEZ --------
018300 2100-RECORRER-CUENTAS-I.
018400
018500     PERFORM 2150-LEER-SECUENCIAL-I THRU 2150-LEER-SECUENCIAL-F
018600                                    UNTIL WS-FIN-CUENTAS.
018700
018800     IF WS-CUENTAS-USUARIO-CANT IS EQUAL TO 10
018900        MOVE 'MAX_ACCOUNT_PER_USER_10' TO SOL-RESULT-CODE
019000     ELSE
019100        PERFORM 2200-DAR-ALTA-I THRU 2200-DAR-ALTA-F
019200     END-IF.
019300
019400 2100-RECORRER-CUENTAS-F. EXIT.
019500
019600
019700 2150-LEER-SECUENCIAL-I.
019800
019900     READ CUENTAS NEXT RECORD.
020000
020100     EVALUATE FS-CUENTAS
020200        WHEN '00'
020300           IF CTA-USUARIO-ID IS EQUAL TO SOL-USUARIO-ID
020400              ADD 1 TO WS-CUENTAS-USUARIO-CANT
020500           END-IF
020600           IF CTA-NUMERO-N IS GREATER THAN WS-MAX-CUENTA-N
020700              MOVE CTA-NUMERO-N TO WS-MAX-CUENTA-N
020800              SET WS-SI-HUBO-CUENTAS TO TRUE
020900           END-IF
021000        WHEN '10'
021100           SET WS-FIN-CUENTAS TO TRUE
021200        WHEN OTHER
021300           DISPLAY '* ERROR EN LECTURA CUENTAS = ' FS-CUENTAS
021400           SET WS-FIN-CUENTAS TO TRUE
021500     END-EVALUATE.
021600
021700 2150-LEER-SECUENCIAL-F. EXIT.
021800
021900
022000*---- ASIGNA EL NUMERO DE CUENTA NUEVO Y LO GRABA ----------------
022100 2200-DAR-ALTA-I.
022200
022300     IF WS-SI-HUBO-CUENTAS
022310        MOVE WS-MAX-CUENTA-N TO WS-MAX-CUENTA-EDIT
022320        DISPLAY 'PGMALTCT - CUENTA MAS ALTA ENCONTRADA - '
022325                'PREFIJO = ' WS-MAXC-PREFIJO
022327                ' SECUENCIAL = ' WS-MAXC-SECUENCIAL
022400        COMPUTE WS-CUENTA-NUEVA-N = WS-MAX-CUENTA-N + 1
022500     ELSE
022600        MOVE 1000000000 TO WS-CUENTA-NUEVA-N
022700     END-IF.
022800
022900     MOVE WS-CUENTA-NUEVA-N TO WS-CUENTA-NUEVA-EDIT.
022950     DISPLAY 'PGMALTCT - CUENTA A DAR DE ALTA - PREFIJO = '
022955             WS-CTANV-PREFIJO ' SECUENCIAL = '
022960             WS-CTANV-SECUENCIAL.
023000     MOVE WS-CUENTA-NUEVA-EDIT TO CTA-NUMERO.
023100     MOVE SOL-USUARIO-ID    TO CTA-USUARIO-ID.
023200     MOVE SOL-IMPORTE       TO CTA-SALDO.
023300     SET CTA-ESTADO-VIGENTE TO TRUE.
023400
023500     COMPUTE WS-CTA-REL-KEY = WS-CUENTA-NUEVA-N - 1000000000 + 1.
023600
023700     WRITE CTA-REGISTRO.
023800
023900     IF FS-CUENTAS IS NOT EQUAL '00'
024000        DISPLAY '* ERROR EN WRITE CUENTAS = ' FS-CUENTAS
024100        MOVE 'ERROR_GRABACION_CUENTA' TO SOL-RESULT-CODE
024200     ELSE
024300        MOVE 'OK'              TO SOL-RESULT-CODE
024400        MOVE WS-CUENTA-NUEVA-EDIT TO SOL-CUENTA-NUMERO
024500        MOVE SOL-IMPORTE       TO SOL-SALDO-POST
024600     END-IF.
024700
024800 2200-DAR-ALTA-F. EXIT.
024900
025000
025100*---- CUERPO FINAL CIERRA EL MAESTRO DE CUENTAS ------------------
025200 9999-FINAL-I.
025300
025400     CLOSE CUENTAS.
025500
025600     DISPLAY 'PGMALTCT - FINAL - RESULT = ' SOL-RESULT-CODE.
025700
025800 9999-FINAL-F. EXIT.
