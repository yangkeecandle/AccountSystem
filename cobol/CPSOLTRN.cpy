000100******************************************************************
000200*    COPY CPSOLTRN                                                *
000300*    ============================================================ *
000400*    LAYOUT DE SOLICITUD DE TRANSACCION (SOLICITUDES-FILE) Y      *
000500*    AREA DE COMUNICACION COMPARTIDA ENTRE PGMCTLTR Y LOS         *
000600*    SUBPROGRAMAS INVOCADOS (PGMUSACT/PGMCANCT/PGMCONTR/          *
000700*    PGMALTCT/PGMBAJCT). EL MISMO CAMPO SE USA DE ENTRADA         *
000800*    (LLENADO POR PGMCTLTR ANTES DEL CALL) Y DE SALIDA            *
000900*    (LLENADO POR EL SUBPROGRAMA ANTES DE RETORNAR), IGUAL QUE    *
001000*    LK-COMUNICACION EN PGMRUCAF.                                 *
001100*    LARGO REGISTRO = 136 BYTES                                   *
001200*                                                                 *
001300*    ADAPTADO DEL LAYOUT DE NOVEDADES DE CLIENTES (CP-NOVECLI,    *
001400*    50 BYTES) AL NUEVO LAYOUT DE SOLICITUDES DE TRANSACCION.     *
001500*    2025-11-05  RAM  TK-20917  ALTA DEL COPY PARA PROYECTO NUEVO.*
001600*    2025-11-10  RAM  TK-20920  SE AGREGAN CAMPOS DE SALIDA PARA  *
001700*                               EL ECO DE QUERY-TRANSACTION.      *
001800******************************************************************
001900 01  SOL-REGISTRO.
002000*        POSICION RELATIVA (1:6) CODIGO DE OPERACION SOLICITADA
002100     03  SOL-OPERACION           PIC X(06)       VALUE SPACES.
002200         88  SOL-OP-USAR                         VALUE 'USE   '.
002300         88  SOL-OP-ANULAR                       VALUE 'CANCEL'.
002400         88  SOL-OP-ALTA-CTA                      VALUE 'CREATE'.
002500         88  SOL-OP-BAJA-CTA                       VALUE 'DELETE'.
002600         88  SOL-OP-CONSULTA                      VALUE 'QUERY '.
002700*        POSICION RELATIVA (7:9) USUARIO SOLICITANTE
002800     03  SOL-USUARIO-ID          PIC S9(09)      VALUE ZEROS.
002900*        POSICION RELATIVA (16:10) CUENTA AFECTADA (VACIA EN
003000*        UNA ALTA, SE COMPLETA CON LA CUENTA NUEVA DE SALIDA)
003100     03  SOL-CUENTA-NUMERO       PIC X(10)       VALUE SPACES.
003200*        POSICION RELATIVA (26:12) IMPORTE DE LA OPERACION, O
003300*        SALDO INICIAL EN UNA ALTA DE CUENTA
003400     03  SOL-IMPORTE             PIC S9(12) COMP-3.
003500*        POSICION RELATIVA (?:32) ID DE LA TRANSACCION ORIGINAL
003600*        A ANULAR, O A CONSULTAR; DE SALIDA, ID DE LA NUEVA
003700*        TRANSACCION GRABADA POR USE/CANCEL
003800     03  SOL-TRANSACCION-ID      PIC X(32)       VALUE SPACES.
003900*        POSICION RELATIVA (?:12) SALDO RESULTANTE DE SALIDA
004000     03  SOL-SALDO-POST          PIC S9(12) COMP-3.
004100*        POSICION RELATIVA (?:30) CODIGO DE RESULTADO DE SALIDA
004200*        'OK' O UNO DE LOS CODIGOS DE ERROR DEL NEGOCIO
004300     03  SOL-RESULT-CODE         PIC X(30)       VALUE SPACES.
004400         88  SOL-RESULT-OK                       VALUE 'OK'.
004500*        CAMPOS DE ECO PARA QUERY-TRANSACTION (SE COMPLETAN
004600*        SOLO CUANDO SOL-OPERACION = 'QUERY ')
004700     03  SOL-ECO-TIPO            PIC X(06)       VALUE SPACES.
004800     03  SOL-ECO-RESULT          PIC X(01)       VALUE SPACES.
004900     03  SOL-ECO-FECHA-HORA      PIC X(26)       VALUE SPACES.
005000*        RELLENO PARA USO FUTURO
005100     03  FILLER                  PIC X(02)       VALUE SPACES.
