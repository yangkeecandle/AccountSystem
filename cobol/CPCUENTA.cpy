000100******************************************************************
000200*    COPY CPCUENTA                                                *
000300*    ============================================================ *
000400*    LAYOUT MAESTRO DE CUENTAS (ACCOUNT-FILE)                     *
000500*    LARGO REGISTRO = 40 BYTES                                    *
000600*    CLAVE: CTA-NUMERO (POSICION RELATIVA 1-10)                   *
000700*    ORGANIZACION RELATIVA; LA CLAVE DE ACCESO ALEATORIO          *
000800*    (WS-CTA-REL-KEY, VER PGMUSACT/PGMCANCT/PGMALTCT/PGMBAJCT)    *
000900*    SE CALCULA COMO CTA-NUMERO-N - 1000000000 + 1, YA QUE LA     *
001000*    NUMERACION DE CUENTAS ES SECUENCIAL DESDE 1000000000.        *
001100*                                                                 *
001200*    ADAPTADO DE LA TABLA DB2 TBCURCTA (VER DCLGEN ORIGINAL EN    *
001300*    PGM_16S) A UN LAYOUT DE ARCHIVO PLANO.                       *
001400*    2025-11-04  RAM  TK-20917  ALTA DEL COPY PARA PROYECTO NUEVO.*
001500*    2025-11-06  RAM  TK-20918  SE AGREGA CTA-NUMERO-N REDEFINES  *
001600*                               PARA EL CALCULO DE CLAVE RELATIVA*
001700*                               Y LA ALTA SECUENCIAL DE CUENTAS. *
001800******************************************************************
001900 01  CTA-REGISTRO.
002000*        POSICION RELATIVA (1:10) NUMERO DE CUENTA, CLAVE UNICA,
002100*        10 DIGITOS CON CEROS A LA IZQUIERDA
002200     03  CTA-NUMERO              PIC X(10)       VALUE ZEROS.
002300     03  CTA-NUMERO-N REDEFINES CTA-NUMERO
002400                                 PIC 9(10).
002500*        POSICION RELATIVA (11:9) USUARIO PROPIETARIO, CLAVE
002600*        FORANEA AL MAESTRO DE USUARIOS
002700     03  CTA-USUARIO-ID          PIC S9(09)      VALUE ZEROS.
002800*        POSICION RELATIVA (20:12) SALDO VIGENTE DE LA CUENTA,
002900*        IMPORTE ENTERO, SIN DECIMALES
003000     03  CTA-SALDO               PIC S9(12) COMP-3.
003100*        POSICION RELATIVA (?:1) ESTADO DE LA CUENTA
003200*        I = VIGENTE (IN_USE)   ; U = DADA DE BAJA (UNREGISTERED)
003300     03  CTA-ESTADO              PIC X(01)       VALUE 'I'.
003400         88  CTA-ESTADO-VIGENTE                  VALUE 'I'.
003500         88  CTA-ESTADO-BAJA                     VALUE 'U'.
003600*        RELLENO PARA USO FUTURO
003700     03  FILLER                  PIC X(13)       VALUE SPACES.
