000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMUSACT.
000300 AUTHOR.        R ANIBAL MEDINA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCA DE CUENTAS.
000500 DATE-WRITTEN.  05/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*                                                                *
001000*    PGMUSACT - USO (DEBITO) DE SALDO DE UNA CUENTA               *
001100*    =========================================================  *
001200*    SUBPROGRAMA INVOCADO POR PGMCTLTR CUANDO SOL-OPERACION =    *
001300*    'USE'.  VALIDA USUARIO Y CUENTA, DESCUENTA EL IMPORTE        *
001400*    SOLICITADO DEL SALDO Y GRABA UN REGISTRO EN EL LIBRO DE      *
001500*    TRANSACCIONES.  SI ALGUNA VALIDACION FALLA SE GRABA DE       *
001600*    TODOS MODOS UN REGISTRO DE TRANSACCION FALLIDA (RESULT = F) *
001700*    EN EL PARRAFO 3000-FALLIDA, SIN TOCAR EL SALDO.              *
001800*                                                                *
001900*    HISTORIAL DE CAMBIOS                                       *
002000*    --------------------                                       *
002100*    05/11/1991  RAM  TK-20917  ALTA DEL PROGRAMA.               *
002200*    14/02/1992  RAM  TK-21015  SE AGREGA LA VALIDACION DE        *
002300*                               USUARIO-CUENTA (UN-MATCH) QUE NO *
002400*                               ESTABA EN LA VERSION INICIAL.    *
002500*    30/09/1993  LBUS TK-22300  SE CORRIGE: LA CUENTA DADA DE    *
002600*                               BAJA DEBE RECHAZAR LA OPERACION  *
002700*                               (ANTES SE PERMITIA POR ERROR).   *
002800*    14/11/1998  LBUS TK-24410  AJUSTE Y2K: SIN CAMBIOS DIRECTOS *
002900*                               EN ESTE PROGRAMA; LA FECHA DE LA *
003000*                               TRANSACCION LA ARMA PGMGETID.     *
003100*    21/08/2001  CPAZ  TK-25710  SE AGREGA DISPLAY DE CONTROL     *
003200*                               AL INICIO Y AL FINAL.             *
003300*    09/05/2006  RAM  TK-27190  SE DOCUMENTA EL CALCULO DE LA     *
003400*                               CLAVE RELATIVA DE CUENTAS Y DE    *
003500*                               TRANSACCIONES (PEDIDO DE SOPORTE).*
003600*                                                                *
003700******************************************************************
003800
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT USUARIOS ASSIGN DDUSUARI
005000     ORGANIZATION IS SEQUENTIAL
005100     FILE STATUS IS FS-USUARIOS.
005200
005300     SELECT CUENTAS ASSIGN DDCUENTA
005400     ORGANIZATION IS RELATIVE
005500     ACCESS MODE IS RANDOM
005600     RELATIVE KEY IS WS-CTA-REL-KEY
005700     FILE STATUS IS FS-CUENTAS.
005800
005900     SELECT TRANSACC ASSIGN DDTRANSA
006000     ORGANIZATION IS RELATIVE
006100     ACCESS MODE IS RANDOM
006200     RELATIVE KEY IS WS-TRN-REL-KEY
006300     FILE STATUS IS FS-TRANSACC.
006400
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  USUARIOS
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200     COPY CPUSUARI.
007300
007400 FD  CUENTAS
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700     COPY CPCUENTA.
007800
007900 FD  TRANSACC
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200     COPY CPTRANSA.
008300
008400 WORKING-STORAGE SECTION.
008500*=======================*
008600
008700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008800
008900*---- ARCHIVOS ---------------------------------------------------
009000 77  FS-USUARIOS              PIC XX       VALUE SPACES.
009100 77  FS-CUENTAS               PIC XX       VALUE SPACES.
009200 77  FS-TRANSACC              PIC XX       VALUE SPACES.
009300
009400 77  WS-CTA-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
009500 77  WS-TRN-REL-KEY           PIC 9(06) COMP VALUE ZEROS.
009600
009700 77  WS-STATUS-FIN-USR        PIC X        VALUE 'N'.
009800     88  WS-FIN-USUARIOS                   VALUE 'Y'.
009900
010000*---- TABLA DE USUARIOS (LECTURA SECUENCIAL, BUSQUEDA BINARIA) --
010100 01  WS-USR-TABLA.
010200     03  WS-USR-ELEMENTO OCCURS 500 TIMES
010300                         ASCENDING KEY IS WS-USR-ID-TB
010400                         INDEXED BY IX-USR.
010500         05  WS-USR-ID-TB      PIC S9(09).
010600         05  WS-USR-NOMBRE-TB  PIC X(20).
010700 77  WS-USR-CANT              PIC 9(05) COMP VALUE ZEROS.
010800 77  WS-USR-ENCONTRADO        PIC X        VALUE 'N'.
010900     88  WS-USR-SI-ENCONTRADO              VALUE 'S'.
011000
011100*---- IDENTIFICADOR DE LA NUEVA TRANSACCION ----------------------
011200 01  WS-ID-GENERADO                        PIC X(32) VALUE SPACES.
011300 01  WS-ID-GENERADO-R REDEFINES WS-ID-GENERADO.
011400     03  WS-IDG-FECHA         PIC 9(08).
011500     03  WS-IDG-HORA          PIC 9(08).
011600     03  WS-IDG-SEQ           PIC 9(06).
011700     03  FILLER               PIC X(10).
011800
011900*---- FECHA/HORA DE REGISTRACION DE LA TRANSACCION ---------------
012000 77  WS-FECHA-SISTEMA         PIC 9(08)     VALUE ZEROS.
012100 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
012200     03  WS-FS-ANIO           PIC 9(04).
012300     03  WS-FS-MES            PIC 9(02).
012400     03  WS-FS-DIA            PIC 9(02).
012500 77  WS-HORA-SISTEMA          PIC 9(08)     VALUE ZEROS.
012600 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
012700     03  WS-HS-HORA           PIC 9(02).
012800     03  WS-HS-MIN            PIC 9(02).
012900     03  WS-HS-SEG            PIC 9(02).
013000     03  FILLER               PIC 9(02).
013100 01  WS-FECHA-HORA-TRN.
013200     03  WS-FHT-ANIO          PIC 9(04)     VALUE ZEROS.
013300     03  WS-FHT-MES           PIC 9(02)     VALUE ZEROS.
013400     03  WS-FHT-DIA           PIC 9(02)     VALUE ZEROS.
013500     03  WS-FHT-HORA          PIC 9(02)     VALUE ZEROS.
013600     03  WS-FHT-MIN           PIC 9(02)     VALUE ZEROS.
013700     03  WS-FHT-SEG           PIC 9(02)     VALUE ZEROS.
013800     03  FILLER               PIC X(12)     VALUE SPACES.
013900
014000*---- SALDO NUEVO DE LA CUENTA ------------------------------------
014100 77  WS-SALDO-NUEVO           PIC S9(12)    VALUE ZEROS.
014200
014300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014400
014500*----------------------------------------------------------------
014600 LINKAGE SECTION.
014700*================*
014800     COPY CPSOLTRN.
014900
015000******************************************************************
015100 PROCEDURE DIVISION USING SOL-REGISTRO.
015200
015300 MAIN-PROGRAM-I.
015400
015500     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
015600     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F.
015700     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
015800
015900 MAIN-PROGRAM-F. GOBACK.
016000
016100
016200*---- CUERPO INICIO ABRE ARCHIVOS Y CARGA TABLA DE USUARIOS -----
016300 1000-INICIO-I.
016400
016500     DISPLAY 'PGMUSACT - INICIO - CUENTA = ' SOL-CUENTA-NUMERO.
016600
016700     MOVE SPACES TO SOL-RESULT-CODE.
016800     MOVE 'N' TO WS-STATUS-FIN-USR.
016900     MOVE 'N' TO WS-USR-ENCONTRADO.
017000
017100     OPEN INPUT USUARIOS.
017200     PERFORM 1100-CARGAR-USR-I THRU 1100-CARGAR-USR-F
017300                               UNTIL WS-FIN-USUARIOS.
017400     CLOSE USUARIOS.
017500
017600     OPEN I-O CUENTAS.
017700     OPEN I-O TRANSACC.
017800
017900 1000-INICIO-F. EXIT.
018000
018100
018200 1100-CARGAR-USR-I.
018300
018400     READ USUARIOS.
018500     EVALUATE FS-USUARIOS
018600        WHEN '00'
018700           ADD 1 TO WS-USR-CANT
018800           SET IX-USR TO WS-USR-CANT
018900           MOVE USR-ID     TO WS-USR-ID-TB (IX-USR)
019000           MOVE USR-NOMBRE TO WS-USR-NOMBRE-TB (IX-USR)
019100        WHEN '10'
019200           SET WS-FIN-USUARIOS TO TRUE
019300        WHEN OTHER
019400           DISPLAY '* ERROR EN LECTURA USUARIOS = ' FS-USUARIOS
019500           SET WS-FIN-USUARIOS TO TRUE
019600     END-EVALUATE.
019700
019800 1100-CARGAR-USR-F. EXIT.
019900
020000
020100*---- CUERPO PRINCIPAL: VALIDA Y APLICA EL DEBITO ----------------
020200 2000-PROCESO-I.
020300
020400     SEARCH ALL WS-USR-ELEMENTO
020500        AT END
020600           MOVE 'USER_NOT_FOUND' TO SOL-RESULT-CODE
020700        WHEN WS-USR-ID-TB (IX-USR) IS EQUAL TO SOL-USUARIO-ID
020800           SET WS-USR-SI-ENCONTRADO TO TRUE
021000     END-SEARCH.
021100
021200     IF WS-USR-SI-ENCONTRADO
021300        PERFORM 2100-LEER-CUENTA-I THRU 2100-LEER-CUENTA-F
021400     END-IF.
021500
021600 2000-PROCESO-F. EXIT.
021700
021800
021900 2100-LEER-CUENTA-I.
022000
022100     MOVE SOL-CUENTA-NUMERO TO CTA-NUMERO.
022200     COMPUTE WS-CTA-REL-KEY = CTA-NUMERO-N - 1000000000 + 1.
022300
022400     READ CUENTAS.
022500
022600     IF FS-CUENTAS IS EQUAL TO '00'
022700        PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
022800     ELSE
022900        MOVE 'ACCOUNT_NOT_FOUND' TO SOL-RESULT-CODE
023000     END-IF.
023100
023200 2100-LEER-CUENTA-F. EXIT.
023300
023400
023500*---- VALIDACIONES DE NEGOCIO (USER-CUENTA, VIGENCIA, SALDO) -----
023600 2200-VALIDAR-I.
023700
023800     IF CTA-USUARIO-ID IS NOT EQUAL TO SOL-USUARIO-ID
023900        MOVE 'USER_ACCOUNT_UN_MATCH' TO SOL-RESULT-CODE
024000     ELSE
024100        IF NOT CTA-ESTADO-VIGENTE
024200           MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO SOL-RESULT-CODE
024300        ELSE
024400           IF CTA-SALDO IS LESS THAN SOL-IMPORTE
024500              MOVE 'AMOUNT_EXCEED_BALANCE' TO SOL-RESULT-CODE
024600           END-IF
024700        END-IF
024800     END-IF.
024900
025000     IF SOL-RESULT-CODE IS EQUAL TO SPACES
025100        PERFORM 2300-APLICAR-DEBITO-I THRU 2300-APLICAR-DEBITO-F
025200     ELSE
025300        PERFORM 3000-FALLIDA-I THRU 3000-FALLIDA-F
025400     END-IF.
025500
025600 2200-VALIDAR-F. EXIT.
025700
025800
025900*---- DESCUENTA EL IMPORTE Y GRABA LA TRANSACCION EXITOSA --------
026000 2300-APLICAR-DEBITO-I.
026100
026200     COMPUTE WS-SALDO-NUEVO = CTA-SALDO - SOL-IMPORTE.
026300     MOVE WS-SALDO-NUEVO TO CTA-SALDO.
026400
026500     REWRITE CTA-REGISTRO.
026600     IF FS-CUENTAS IS NOT EQUAL '00'
026700        DISPLAY '* ERROR EN REWRITE CUENTAS = ' FS-CUENTAS
026800     END-IF.
026900
027000     PERFORM 2900-GENERAR-ID-I THRU 2900-GENERAR-ID-F.
027100     PERFORM 2950-FECHA-HORA-I THRU 2950-FECHA-HORA-F.
027200
027300     MOVE WS-ID-GENERADO   TO TRN-ID.
027400     MOVE 'USE   '         TO TRN-TIPO.
027500     SET TRN-RESULT-OK     TO TRUE.
027600     MOVE SOL-CUENTA-NUMERO TO TRN-CTA-NUMERO.
027700     MOVE SOL-IMPORTE      TO TRN-IMPORTE.
027800     MOVE WS-SALDO-NUEVO   TO TRN-SALDO-POST.
027900     MOVE WS-FECHA-HORA-TRN TO TRN-FECHA-HORA.
028000
028100     WRITE TRN-REGISTRO.
028200     IF FS-TRANSACC IS NOT EQUAL '00'
028300        DISPLAY '* ERROR EN WRITE TRANSACC = ' FS-TRANSACC
028400     END-IF.
028500
028600     MOVE 'OK'             TO SOL-RESULT-CODE.
028700     MOVE WS-ID-GENERADO   TO SOL-TRANSACCION-ID.
028800     MOVE WS-SALDO-NUEVO   TO SOL-SALDO-POST.
028900
029000 2300-APLICAR-DEBITO-F. EXIT.
029100
029200
029300*---- GRABA LA TRANSACCION FALLIDA (SALDO SIN MODIFICAR) ---------
029400*    SE INVOCA TAMBIEN CUANDO LA CUENTA EXISTE PERO NO PASA LA
029500*    VALIDACION DE NEGOCIO; EQUIVALE A SAVEFAILEDUSETRANSACTION.
029600 3000-FALLIDA-I.
029700
029800     PERFORM 2900-GENERAR-ID-I THRU 2900-GENERAR-ID-F.
029900     PERFORM 2950-FECHA-HORA-I THRU 2950-FECHA-HORA-F.
030000
030100     MOVE WS-ID-GENERADO   TO TRN-ID.
030200     MOVE 'USE   '         TO TRN-TIPO.
030300     SET TRN-RESULT-ERROR  TO TRUE.
030400     MOVE SOL-CUENTA-NUMERO TO TRN-CTA-NUMERO.
030500     MOVE SOL-IMPORTE      TO TRN-IMPORTE.
030600     MOVE CTA-SALDO        TO TRN-SALDO-POST.
030700     MOVE WS-FECHA-HORA-TRN TO TRN-FECHA-HORA.
030800
030900     WRITE TRN-REGISTRO.
031000     IF FS-TRANSACC IS NOT EQUAL '00'
031100        DISPLAY '* ERROR EN WRITE TRANSACC = ' FS-TRANSACC
031200     END-IF.
031300
031400     MOVE WS-ID-GENERADO   TO SOL-TRANSACCION-ID.
031500     MOVE CTA-SALDO        TO SOL-SALDO-POST.
031600
031700 3000-FALLIDA-F. EXIT.
031800
031900
032000*---- GENERA EL IDENTIFICADOR Y LA CLAVE RELATIVA DE GRABACION ---
032100 2900-GENERAR-ID-I.
032200
032300     CALL 'PGMGETID' USING WS-ID-GENERADO.
032350     DISPLAY 'PGMUSACT - ID GENERADO - FECHA = ' WS-IDG-FECHA
032360             ' HORA = ' WS-IDG-HORA ' SECUENCIA = ' WS-IDG-SEQ.
032400     MOVE WS-IDG-SEQ TO WS-TRN-REL-KEY.
032500
032600 2900-GENERAR-ID-F. EXIT.
032700
032800
032900*---- TOMA LA FECHA Y HORA DEL SISTEMA PARA EL SELLO DE LA TRN ---
033000 2950-FECHA-HORA-I.
033100
033200     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
033300     ACCEPT WS-HORA-SISTEMA  FROM TIME.
033400
033500     MOVE WS-FS-ANIO TO WS-FHT-ANIO.
033600     MOVE WS-FS-MES  TO WS-FHT-MES.
033700     MOVE WS-FS-DIA  TO WS-FHT-DIA.
033800     MOVE WS-HS-HORA TO WS-FHT-HORA.
033900     MOVE WS-HS-MIN  TO WS-FHT-MIN.
034000     MOVE WS-HS-SEG  TO WS-FHT-SEG.
034100
034200 2950-FECHA-HORA-F. EXIT.
034300
034400
034500*---- CUERPO FINAL CIERRA ARCHIVOS --------------------------------
034600 9999-FINAL-I.
034700
034800     CLOSE CUENTAS.
034900     CLOSE TRANSACC.
035000
035100     DISPLAY 'PGMUSACT - FINAL - RESULT = ' SOL-RESULT-CODE.
035200
035300 9999-FINAL-F. EXIT.
