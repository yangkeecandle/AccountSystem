000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMBAJCT.
000300 AUTHOR.        R ANIBAL MEDINA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCA DE CUENTAS.
000500 DATE-WRITTEN.  09/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*                                                                *
001000*    PGMBAJCT - BAJA (DESREGISTRO) DE UNA CUENTA                 *
001100*    =========================================================  *
001200*    SUBPROGRAMA INVOCADO POR PGMCTLTR CUANDO SOL-OPERACION =    *
001300*    'DELETE'.  NO BORRA EL REGISTRO NI TOCA EL SALDO; SOLO      *
001400*    CAMBIA EL ESTADO DE LA CUENTA A DADA DE BAJA (U).  LA        *
001500*    CUENTA QUEDA EN EL ARCHIVO PARA FINES DE AUDITORIA.          *
001600*                                                                *
001700*    HISTORIAL DE CAMBIOS                                       *
001800*    --------------------                                       *
001900*    09/11/1991  RAM  TK-20917  ALTA DEL PROGRAMA.               *
002000*    14/11/1998  LBUS TK-24410  AJUSTE Y2K: SIN CAMBIOS DIRECTOS *
002100*                               EN ESTE PROGRAMA (NO MANEJA      *
002200*                               FECHAS).                         *
002300*    21/08/2001  CPAZ  TK-25710  SE AGREGA DISPLAY DE CONTROL     *
002400*                               AL INICIO Y AL FINAL.             *
002500*    09/05/2006  RAM  TK-27190  SE DOCUMENTA QUE LA BAJA NO       *
002600*                               VERIFICA PROPIETARIO NI SALDO     *
002700*                               CERO (NO ESTA EN EL ALCANCE DEL   *
002800*                               PROYECTO, PEDIDO DE SOPORTE).     *
002900*                                                                *
003000******************************************************************
003100
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT USUARIOS ASSIGN DDUSUARI
004300     ORGANIZATION IS SEQUENTIAL
004400     FILE STATUS IS FS-USUARIOS.
004500
004600     SELECT CUENTAS ASSIGN DDCUENTA
004700     ORGANIZATION IS RELATIVE
004800     ACCESS MODE IS RANDOM
004900     RELATIVE KEY IS WS-CTA-REL-KEY
005000     FILE STATUS IS FS-CUENTAS.
005100
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  USUARIOS
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900     COPY CPUSUARI.
006000
006100 FD  CUENTAS
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400     COPY CPCUENTA.
006500
006600 WORKING-STORAGE SECTION.
006700*=======================*
006800
006900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007000
007100*---- ARCHIVOS ---------------------------------------------------
007200 77  FS-USUARIOS              PIC XX       VALUE SPACES.
007300 77  FS-CUENTAS               PIC XX       VALUE SPACES.
007400 77  WS-CTA-REL-KEY           PIC 9(09) COMP VALUE ZEROS.
007500
007600 77  WS-STATUS-FIN-USR        PIC X        VALUE 'N'.
007700     88  WS-FIN-USUARIOS                   VALUE 'Y'.
007710
007720*---- ECO DEL NUMERO DE CUENTA DADA DE BAJA, PARA EL DISPLAY ----
007730 01  WS-CTA-NUMERO-ECO            PIC X(10)  VALUE SPACES.
007740 01  WS-CTA-NUMERO-ECO-R REDEFINES WS-CTA-NUMERO-ECO
007750                                  PIC 9(10).
007800
007900*---- TABLA DE USUARIOS (LECTURA SECUENCIAL, BUSQUEDA BINARIA) --
008000 01  WS-USR-TABLA.
008100     03  WS-USR-ELEMENTO OCCURS 500 TIMES
008200                         ASCENDING KEY IS WS-USR-ID-TB
008300                         INDEXED BY IX-USR.
008400         05  WS-USR-ID-TB      PIC S9(09).
008500         05  WS-USR-NOMBRE-TB  PIC X(20).
008600 77  WS-USR-CANT              PIC 9(05) COMP VALUE ZEROS.
008700 77  WS-USR-ENCONTRADO        PIC X        VALUE 'N'.
008800     88  WS-USR-SI-ENCONTRADO              VALUE 'S'.
008900
009000*---- FECHA DEL SISTEMA, PARA EL DISPLAY DE CONTROL DE LA BAJA --
009100 77  WS-FECHA-SISTEMA         PIC 9(08)     VALUE ZEROS.
009200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
009300     03  WS-FS-ANIO           PIC 9(04).
009400     03  WS-FS-MES            PIC 9(02).
009500     03  WS-FS-DIA            PIC 9(02).
009600
009700*---- SALDO VIGENTE ANTES DE LA BAJA, PARA EL ECO AL LLAMADOR ---
009800 77  WS-SALDO-ANTES           PIC S9(12)    VALUE ZEROS.
009900 01  WS-SALDO-ANTES-X.
010000     03  WS-SALDO-ANTES-EDIT  PIC S9(12)    VALUE ZEROS.
010050*---- VISTA SIN SIGNO PARA EL DISPLAY DE CONTROL (EL SALDO DE  ---
010060*    UNA CUENTA VIGENTE NUNCA ES NEGATIVO) --------------------
010100 01  WS-SALDO-ANTES-R REDEFINES WS-SALDO-ANTES-X.
010150     03  WS-SALDO-ANTES-VISTA PIC 9(12).
010300
010400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010500
010600*----------------------------------------------------------------
010700 LINKAGE SECTION.
010800*================*
010900     COPY CPSOLTRN.
011000
011100******************************************************************
011200 PROCEDURE DIVISION USING SOL-REGISTRO.
011300
011400 MAIN-PROGRAM-I.
011500
011600     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
011700     PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F.
011800     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
011900
012000 MAIN-PROGRAM-F. GOBACK.
012100
012200
012300*---- CUERPO INICIO CARGA TABLA DE USUARIOS Y ABRE CUENTAS -------
012400 1000-INICIO-I.
012500
012600     DISPLAY 'PGMBAJCT - INICIO - CUENTA = ' SOL-CUENTA-NUMERO.
012700
012800     MOVE SPACES TO SOL-RESULT-CODE.
012900     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
012950     DISPLAY 'PGMBAJCT - FECHA DE BAJA = ' WS-FS-DIA '/'
012960                                   WS-FS-MES '/' WS-FS-ANIO.
013000
013100     OPEN INPUT USUARIOS.
013200     PERFORM 1100-CARGAR-USR-I THRU 1100-CARGAR-USR-F
013300                               UNTIL WS-FIN-USUARIOS.
013400     CLOSE USUARIOS.
013500
013600     OPEN I-O CUENTAS.
013700
013800 1000-INICIO-F. EXIT.
013900
014000
014100 1100-CARGAR-USR-I.
014200
014300     READ USUARIOS.
014400     EVALUATE FS-USUARIOS
014500        WHEN '00'
014600           ADD 1 TO WS-USR-CANT
014700           SET IX-USR TO WS-USR-CANT
014800           MOVE USR-ID     TO WS-USR-ID-TB (IX-USR)
014900           MOVE USR-NOMBRE TO WS-USR-NOMBRE-TB (IX-USR)
015000        WHEN '10'
015100           SET WS-FIN-USUARIOS TO TRUE
015200        WHEN OTHER
015300           DISPLAY '* ERROR EN LECTURA USUARIOS = ' FS-USUARIOS
015400           SET WS-FIN-USUARIOS TO TRUE
015500     END-EVALUATE.
015600
015700 1100-CARGAR-USR-F. EXIT.
015800
015900
016000*---- CUERPO PRINCIPAL: VALIDA USUARIO Y DA DE BAJA LA CUENTA ----
016100 2000-PROCESO-I.
016200
016300     SEARCH ALL WS-USR-ELEMENTO
016400        AT END
016500           MOVE 'USER_NOT_FOUND' TO SOL-RESULT-CODE
016600        WHEN WS-USR-ID-TB (IX-USR) IS EQUAL TO SOL-USUARIO-ID
016700           SET WS-USR-SI-ENCONTRADO TO TRUE
016800     END-SEARCH.
016900
017000     IF WS-USR-SI-ENCONTRADO
017100        PERFORM 2100-LEER-CUENTA-I THRU 2100-LEER-CUENTA-F
017200     END-IF.
017300
017400 2000-PROCESO-F. EXIT.
017500
017600
017700 2100-LEER-CUENTA-I.
017800
017900     MOVE SOL-CUENTA-NUMERO TO CTA-NUMERO.
018000     COMPUTE WS-CTA-REL-KEY = CTA-NUMERO-N - 1000000000 + 1.
018100
018200     READ CUENTAS.
018300
018400     IF FS-CUENTAS IS EQUAL TO '00'
018500        PERFORM 2200-DAR-BAJA-I THRU 2200-DAR-BAJA-F
018600     ELSE
018700        MOVE 'ACCOUNT_NOT_FOUND' TO SOL-RESULT-CODE
018800     END-IF.
018900
019000 2100-LEER-CUENTA-F. EXIT.
019100
019200
019300*---- CAMBIA EL ESTADO DE LA CUENTA A DADA DE BAJA (U) -----------
019400*    NO SE VERIFICA PROPIETARIO NI SALDO CERO; VER NOTA TK-27190.
019500 2200-DAR-BAJA-I.
019600
019700     MOVE CTA-SALDO  TO WS-SALDO-ANTES.
019710     MOVE CTA-NUMERO TO WS-CTA-NUMERO-ECO.
019800
019900     SET CTA-ESTADO-BAJA TO TRUE.
019910
019920     DISPLAY 'PGMBAJCT - CUENTA A DAR DE BAJA = '
019930                                   WS-CTA-NUMERO-ECO-R
019940             ' SALDO = ' WS-SALDO-ANTES-VISTA.
020000
020100     REWRITE CTA-REGISTRO.
020200
020300     IF FS-CUENTAS IS NOT EQUAL '00'
020400        DISPLAY '* ERROR EN REWRITE CUENTAS = ' FS-CUENTAS
020500        MOVE 'ERROR_GRABACION_CUENTA' TO SOL-RESULT-CODE
020600     ELSE
020700        MOVE 'OK'            TO SOL-RESULT-CODE
020800        MOVE WS-SALDO-ANTES  TO SOL-SALDO-POST
020900     END-IF.
021000
021100 2200-DAR-BAJA-F. EXIT.
021200
021300
021400*---- CUERPO FINAL CIERRA EL MAESTRO DE CUENTAS ------------------
021500 9999-FINAL-I.
021600
021700     CLOSE CUENTAS.
021800
021900     DISPLAY 'PGMBAJCT - FINAL - RESULT = ' SOL-RESULT-CODE.
022000
022100 9999-FINAL-F. EXIT.
