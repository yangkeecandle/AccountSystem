000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMGETID.
000300 AUTHOR.        R ANIBAL MEDINA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - BANCA DE CUENTAS.
000500 DATE-WRITTEN.  04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*                                                                *
001000*    PGMGETID - GENERADOR DE IDENTIFICADOR DE TRANSACCION        *
001100*    =========================================================  *
001200*    SUBPROGRAMA COMPARTIDO, INVOCADO POR CALL DINAMICO DESDE    *
001300*    PGMUSACT Y PGMCANCT CADA VEZ QUE SE DEBE GRABAR UN REGISTRO *
001400*    NUEVO EN EL LIBRO DE TRANSACCIONES (EXITOSO O FALLIDO).     *
001500*    CONSTRUYE UN IDENTIFICADOR DE 32 POSICIONES, UNICO DENTRO   *
001600*    DE LA CORRIDA, A PARTIR DE LA FECHA/HORA DEL SISTEMA MAS    *
001700*    UN CONTADOR DE SECUENCIA QUE SE MANTIENE EN WORKING-STORAGE *
001800*    ENTRE LLAMADAS (EL SUBPROGRAMA NO ES INITIAL).              *
001900*    LAS POSICIONES 17-22 DEL IDENTIFICADOR (EL CONTADOR DE      *
002000*    SECUENCIA) SE REUTILIZAN COMO CLAVE RELATIVA DE ACCESO AL   *
002100*    ARCHIVO DE TRANSACCIONES (VER COPY CPTRANSA).               *
002200*                                                                *
002300*    HISTORIAL DE CAMBIOS                                       *
002400*    --------------------                                       *
002500*    04/11/1991  RAM  TK-20917  ALTA DEL PROGRAMA.               *
002600*    19/03/1992  RAM  TK-21048  SE CORRIGE DESBORDE DEL CONTADOR *
002700*                               DE SECUENCIA AL LLEGAR A 999999; *
002800*                               AHORA RECICLA A 1 Y SE EMITE UN  *
002900*                               AVISO POR CONSOLA.               *
003000*    02/07/1994  LBUS TK-22650  SE AGREGA VALIDACION DE QUE LA   *
003100*                               HORA DEL SISTEMA NO SEA NEGATIVA *
003200*                               TRAS UN CAMBIO DE RELOJ DEL HOST.*
003300*    14/11/1998  LBUS TK-24410  AJUSTE Y2K: EL SIGLO/ANIO SE     *
003400*                               TOMABA DE UN CAMPO DE 2 DIGITOS  *
003500*                               (WS-FECHA-SISTEMA PIC 9(6)); SE  *
003600*                               AMPLIA A ACCEPT FROM DATE        *
003700*                               YYYYMMDD (8 DIGITOS) PARA QUE EL *
003800*                               ANIO DEL IDENTIFICADOR NO SE     *
003900*                               AMBIGUE A PARTIR DEL 01/01/2000. *
004000*    03/02/1999  CPAZ  TK-24488  VERIFICADO EN PRODUCCION TRAS EL*
004100*                               PASAJE DE ANIO; SIN NOVEDAD.     *
004200*    21/08/2001  CPAZ  TK-25710  SE AGREGA DISPLAY DE CONTROL AL *
004300*                               INICIO Y AL FINAL PARA EL LOG DE *
004400*                               LA CORRIDA BATCH.                *
004500*    09/05/2006  RAM  TK-27190  SE DOCUMENTA EL USO DE LAS       *
004600*                               POSICIONES 17-22 COMO CLAVE      *
004700*                               RELATIVA DEL ARCHIVO DE          *
004800*                               TRANSACCIONES (PEDIDO DE SOPORTE *
004900*                               DEL EQUIPO DE CUENTAS).          *
005000*                                                                *
005100******************************************************************
005200
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800*=======================*
006900
007000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007100
007200*---- FECHA Y HORA DEL SISTEMA ----------------------------------
007300 77  WS-FECHA-SISTEMA         PIC 9(08)     VALUE ZEROS.
007400 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
007500     03  WS-FS-ANIO           PIC 9(04).
007600     03  WS-FS-MES            PIC 9(02).
007700     03  WS-FS-DIA            PIC 9(02).
007800
007900 77  WS-HORA-SISTEMA          PIC 9(08)     VALUE ZEROS.
008000 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
008100     03  WS-HS-HORA           PIC 9(02).
008200     03  WS-HS-MIN            PIC 9(02).
008300     03  WS-HS-SEG            PIC 9(02).
008400     03  WS-HS-CENT           PIC 9(02).
008500
008600*---- CONTADOR DE SECUENCIA DE LA CORRIDA -----------------------
008700*    NO SE REINICIALIZA ENTRE LLAMADAS (EL PROGRAMA NO ES
008800*    INITIAL); POR ESO CADA CALL DEVUELVE UN ID DISTINTO.
008900 77  WS-SEQ-ID                PIC 9(06) COMP VALUE ZEROS.
009000 77  WS-SEQ-MAXIMO            PIC 9(06) COMP VALUE 999999.
009100
009200*---- AREA DE ARMADO DEL IDENTIFICADOR ---------------------------
009300 01  WS-ID-ARMADO.
009400     03  WS-ID-ANIO           PIC 9(04)     VALUE ZEROS.
009500     03  WS-ID-MES            PIC 9(02)     VALUE ZEROS.
009600     03  WS-ID-DIA            PIC 9(02)     VALUE ZEROS.
009700     03  WS-ID-HORA           PIC 9(02)     VALUE ZEROS.
009800     03  WS-ID-MIN            PIC 9(02)     VALUE ZEROS.
009900     03  WS-ID-SEG            PIC 9(02)     VALUE ZEROS.
010000     03  WS-ID-CENT           PIC 9(02)     VALUE ZEROS.
010100     03  WS-ID-SECUENCIA      PIC 9(06)     VALUE ZEROS.
010200     03  FILLER               PIC X(10)     VALUE ZEROS.
010300
010400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010500
010600*----------------------------------------------------------------
010700 LINKAGE SECTION.
010800*================*
010900 01  LK-COMUNICACION-ID.
011000     03  LK-ID-GENERADO       PIC X(32).
011010     03  LK-ID-GENERADO-R REDEFINES LK-ID-GENERADO.
011020         05  LK-IDG-FECHA     PIC 9(08).
011030         05  LK-IDG-HORA      PIC 9(08).
011040         05  LK-IDG-SEQ       PIC 9(06).
011050         05  FILLER           PIC X(10).
011100
011200******************************************************************
011300 PROCEDURE DIVISION USING LK-COMUNICACION-ID.
011400
011500 MAIN-PROGRAM-I.
011600
011700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
011800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
011900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012000
012100 MAIN-PROGRAM-F. GOBACK.
012200
012300
012400*---- CUERPO INICIO TOMA FECHA Y HORA DEL SISTEMA ---------------
012500 1000-INICIO-I.
012600
012700*    AJUSTE Y2K TK-24410: FECHA DE 8 DIGITOS (ANIO COMPLETO)
012800     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
012900     ACCEPT WS-HORA-SISTEMA  FROM TIME.
013000
013100     MOVE WS-FS-ANIO TO WS-ID-ANIO.
013200     MOVE WS-FS-MES  TO WS-ID-MES.
013300     MOVE WS-FS-DIA  TO WS-ID-DIA.
013400     MOVE WS-HS-HORA TO WS-ID-HORA.
013500     MOVE WS-HS-MIN  TO WS-ID-MIN.
013600     MOVE WS-HS-SEG  TO WS-ID-SEG.
013700     MOVE WS-HS-CENT TO WS-ID-CENT.
013800
013900     DISPLAY 'PGMGETID - INICIO - FECHA SISTEMA = '
014000                                        WS-FECHA-SISTEMA.
014100
014200 1000-INICIO-F. EXIT.
014300
014400
014500*---- CUERPO PRINCIPAL ARMA EL IDENTIFICADOR ---------------------
014600 2000-PROCESO-I.
014700
014800*    TK-21048: RECICLA EL CONTADOR ANTES DE DESBORDAR
014900     IF WS-SEQ-ID IS EQUAL TO WS-SEQ-MAXIMO
015000        DISPLAY 'PGMGETID - AVISO - RECICLO DE CONTADOR DE '
015100                                     'SECUENCIA DE LA CORRIDA'
015200        MOVE ZEROS TO WS-SEQ-ID
015300     END-IF.
015400
015500     ADD 1 TO WS-SEQ-ID.
015600     MOVE WS-SEQ-ID TO WS-ID-SECUENCIA.
015700
015800     MOVE WS-ID-ARMADO TO LK-ID-GENERADO.
015900
016000 2000-PROCESO-F. EXIT.
016100
016200
016300*---- CUERPO FINAL MUESTRA EL IDENTIFICADOR GENERADO ------------
016400 9999-FINAL-I.
016500
016600     DISPLAY 'PGMGETID - FINAL - ID GENERADO     = '
016700                                        LK-ID-GENERADO.
016750     DISPLAY 'PGMGETID - FINAL - VERIFICACION DEL ARMADO - '
016760             'FECHA = ' LK-IDG-FECHA ' HORA = ' LK-IDG-HORA
016770             ' SECUENCIA = ' LK-IDG-SEQ.
016800
016900 9999-FINAL-F. EXIT.
